000100*_________________________________________________________________________
000200*
000300*    FUTURE-PRICING-BATCH
000400*
000500*    Nightly theoretical-price / initial-margin refresh for the
000600*    futures desk.  For every FUTURE-RECORD on FUTURE-FILE, looks up
000700*    the underlying BOND-RECORD, computes the bond's accrued
000800*    interest and present value of remaining coupons, discounts a
000900*    theoretical futures price to the contract's maturity date, and
001000*    rolls that forward into a contract value and an initial margin
001100*    requirement.  One FUTURE-RESULT-RECORD is written per future
001200*    successfully priced; futures whose bond cannot be matched are
001300*    skipped and counted, not defaulted to zero.
001400*
001500*    Started life in 1989 as the old bond-valuation batch against
001600*    the general ledger's portfolio file; rebuilt below in 2002 to
001700*    run off the futures desk's own bond/coupon/future extract
001800*    files and to add the theoretical-price/contract-value/margin
001900*    chain - see the change log.
002000*_________________________________________________________________________
002100 
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID. future-pricing-batch.
002400 AUTHOR. J KOWALSKI.
002500 INSTALLATION. MIDSTATE CLEARING AND TRUST CO - DATA PROCESSING.
002600 DATE-WRITTEN. 03/14/1989.
002700 DATE-COMPILED.
002800 SECURITY. COMPANY CONFIDENTIAL - FUTURES DESK USE ONLY.
002900*_________________________________________________________________________
003000*    CHANGE LOG
003100*
003200*    03/14/89  R.HAENSEL     ORIGINAL BOND VALUATION BATCH - NIGHTLY
003300*                            ACCRUED INTEREST CALC AGAINST THE G/L
003400*                            PORTFOLIO FILE
003500*    07/02/90  R.HAENSEL     ADDED PERCENTAGE-OF-PAR PRICING FOR THE
003600*                            QUARTERLY AUDIT EXTRACT
003700*    11/30/92  T.OKONKWO     CR-1187 SWITCHED ACCRUED INTEREST FROM
003800*                            30/360 TO ACTUAL/ACTUAL PER AUDIT FINDING
003900*    05/19/94  T.OKONKWO     CR-1344 ADDED PRESENT-VALUE-OF-COUPONS
004000*                            CALC FOR THE RISK DESK'S WEEKLY MARK
004100*    02/08/96  P.DELACRUZ    CR-1899 REPRICED AGAINST A FLOATING
004200*                            RISK-FREE RATE, NOT THE 1990 CONSTANT
004300*    10/21/98  P.DELACRUZ    Y2K REMEDIATION - CONFIRMED ALL DATE
004400*                            FIELDS CCYYMMDD, PARALLEL RUN THRU
004500*                            2000-02-29
004600*    01/11/99  P.DELACRUZ    Y2K SIGN-OFF - DATES ALREADY CARRY A
004700*                            FULL 4-DIGIT YEAR, NO WINDOWING NEEDED
004800*    11/14/02  J.KOWALSKI    CR-4417 REBUILT AS THE FUTURES DESK'S
004900*                            NIGHTLY THEORETICAL PRICE / MARGIN
005000*                            REFRESH - BOND-FILE AND COUPON-FILE
005100*                            REPLACE THE OLD PORTFOLIO FILE,
005200*                            FUTURE-FILE NOW DRIVES THE RUN
005300*    11/19/02  J.KOWALSKI    CR-4417 ADDED BLANK-LINE SKIP TOLERANCE
005400*                            ON THE BOND AND FUTURE FILE READS
005500*    11/25/02  J.KOWALSKI    CR-4417 SPLIT THE ** EXPONENT BASE OUT
005600*                            OF WS-EXP-FACTOR FOR THE CONTINUOUS
005700*                            DISCOUNTING STEP
005800*    12/02/02  J.KOWALSKI    CR-4417 ADDED THE RUN-DATE BREAKOUT FOR
005900*                            THE CONTROL TOTAL REPORT'S "AS OF" LINE
006000*    12/05/02  J.KOWALSKI    CR-4417 ADDED WS-E-CONSTANT SO EXP(RATE
006100*                            * T) RUNS VIA THE ** OPERATOR - NO
006200*                            INTRINSIC FUNCTION ON THIS COMPILER
006300*_________________________________________________________________________
006400 
006500 ENVIRONMENT DIVISION.
006600    CONFIGURATION SECTION.
006700*    C01 is the printer's top-of-form channel, punched into the
006800*    carriage-control tape for PRINTER-FILE - PLPRINT.CBL's
006900*    ADVANCING PAGE on the report's first line of each new page.
007000       SPECIAL-NAMES.
007100           C01 IS TOP-OF-FORM.
007200 
007300    INPUT-OUTPUT SECTION.
007400       FILE-CONTROL.
007500 
007600*       The five real files of the run - bond master, coupon
007700*       schedule, future extract, the result file this batch
007800*       produces, and the one-record run-parameter file.  Each
007900*       SELECT lives in its own copybook paired with a matching
008000*       FD copybook below, the shop's usual split for a file's
008100*       ENVIRONMENT and DATA DIVISION entries.
008200          COPY "SLBOND.CBL".
008300          COPY "SLCPN.CBL".
008400          COPY "SLFUT.CBL".
008500          COPY "SLFUTRES.CBL".
008600          COPY "SLPARM.CBL".
008700 
008800*       BOND-WORK-FILE and BOND-SORT-FILE are the SORT's scratch and
008900*       SD entries - neither one carries SELECT/FD copybooks of its
009000*       own since neither is a real input or output file of the run,
009100*       just the sorted restatement of BOND-FILE.
009200          SELECT BOND-WORK-FILE
009300                 ASSIGN TO "BOND-WORK-FILE"
009400                 ORGANIZATION IS SEQUENTIAL.
009500 
009600          SELECT BOND-SORT-FILE
009700                 ASSIGN TO "BOND-SORT-FILE".
009800 
009900*       Control-total report, one copy per run - operations picks
010000*       this up off the print queue the same way every other batch
010100*       report leaves the shop.
010200          SELECT PRINTER-FILE
010300                 ASSIGN TO "future-pricing-batch.prn"
010400                 ORGANIZATION IS LINE SEQUENTIAL.
010500 
010600 DATA DIVISION.
010700    FILE SECTION.
010800 
010900*    FD + 01-level record for each of the five SELECTed files above,
011000*    in the same order.
011100          COPY "FDBOND.CBL".
011200          COPY "FDCPN.CBL".
011300          COPY "FDFUT.CBL".
011400          COPY "FDFUTRES.CBL".
011500          COPY "FDPARM.CBL".
011600 
011700*    BOND-WORK-RECORD mirrors BOND-RECORD field for field - same
011800*    values, just restated in BOND-ID order by the SORT below.
011900*    BOND-WORK-RECORD-ALT lets READ-SORTED-BOND-NEXT-RECORD
012000*    (PLSORT.CBL) test the whole 98-byte record against SPACES and
012100*    skip a blank line the same way FUTURE-RECORD-ALT does for
012200*    FUTURE-FILE in FDFUT.CBL.
012300 FD  BOND-WORK-FILE
012400             LABEL RECORDS ARE STANDARD.
012500 01  BOND-WORK-RECORD.
012600             05  WORK-BOND-ID                  PIC 9(09).
012700             05  WORK-BOND-NOMINAL              PIC S9(11)V9(02).
012800             05  WORK-BOND-COUPON-AMOUNT        PIC S9(09)V9(02).
012900             05  WORK-BOND-PERIODICITY          PIC X(12).
013000             05  WORK-BOND-MATURITY-DATE        PIC 9(08).
013100             05  WORK-BOND-UNDERLYING-PRICE     PIC S9(07)V9(04).
013200             05  WORK-BOND-RATE-TYPE             PIC X(13).
013300             05  WORK-BOND-INDEX-RATE            PIC S9(03)V9(06).
013400             05  WORK-BOND-COUPON-COUNT          PIC 9(02).
013500             05  FILLER                          PIC X(10).
013600 
013700*    98 = 9+13+11+12+8+11+13+9+2+10, the sum of every field above
013800*    including the trailing FILLER - same width BOND-RECORD itself
013900*    carries in FDBOND.CBL.
014000 01  BOND-WORK-RECORD-ALT REDEFINES BOND-WORK-RECORD
014100                                        PIC X(98).
014200 
014300*    SD record matches BOND-RECORD/BOND-WORK-RECORD field for field -
014400*    the SORT itself neither adds nor drops any data, only reorders it.
014500 SD  BOND-SORT-FILE.
014600 01  BOND-SORT-RECORD.
014700             05  SORT-BOND-ID                   PIC 9(09).
014800             05  SORT-BOND-NOMINAL              PIC S9(11)V9(02).
014900             05  SORT-BOND-COUPON-AMOUNT        PIC S9(09)V9(02).
015000             05  SORT-BOND-PERIODICITY          PIC X(12).
015100             05  SORT-BOND-MATURITY-DATE        PIC 9(08).
015200             05  SORT-BOND-UNDERLYING-PRICE     PIC S9(07)V9(04).
015300             05  SORT-BOND-RATE-TYPE             PIC X(13).
015400             05  SORT-BOND-INDEX-RATE            PIC S9(03)V9(06).
015500             05  SORT-BOND-COUPON-COUNT          PIC 9(02).
015600             05  FILLER                          PIC X(10).
015700 
015800*    Single 80-byte print line - every report line (TITLE,
015900*    HEADING-1/2, DETAIL-1/2) is MOVEd into PRINTER-RECORD before
016000*    the WRITE, same pattern PLPRINT.CBL and PRINT-CONTROL-TOTALS
016100*    both follow.
016200 FD  PRINTER-FILE
016300             LABEL RECORDS ARE OMITTED.
016400 01  PRINTER-RECORD                     PIC X(80).
016500 
016600    WORKING-STORAGE SECTION.
016700 
016800*    BOND-TABLE (wsbond.cbl), the CCYYMMDD day-count working storage
016900*    (wsdate.cbl), run-level constants and control counters
017000*    (wsconst.cbl), and the scratch fields the PL-CALC-* paragraphs
017100*    share while pricing one future (wscalc.cbl).
017200          COPY "wsbond.cbl".
017300          COPY "wsdate.cbl".
017400          COPY "wsconst.cbl".
017500          COPY "wscalc.cbl".
017600 
017700*    Page heading line - printed once per page by PRINT-HEADINGS
017800*    (PLPRINT.CBL), PAGE-NUMBER incremented there.
017900 01  TITLE.
018000             05  FILLER                PIC X(20) VALUE SPACES.
018100             05  FILLER                PIC X(31) VALUE
018200                      "FUTURES THEORETICAL PRICING RUN".
018300             05  FILLER                PIC X(14) VALUE SPACES.
018400             05  FILLER                PIC X(05) VALUE "PAGE:".
018500             05  PAGE-NUMBER           PIC 9(04) VALUE 0.
018600 
018700 01  HEADING-1.
018800             05  FILLER                PIC X(12) VALUE SPACES.
018900             05  FILLER                PIC X(29) VALUE
019000                      "CONTROL TOTAL SUMMARY AS OF".
019100             05  D-AS-OF-DATE          PIC 99/99/9999.
019200             05  FILLER                PIC X(34) VALUE SPACES.
019300 
019400 01  HEADING-2.
019500             05  FILLER                PIC X(80) VALUE ALL "=".
019600 
019700*    Count line layout for the three control totals that are plain
019800*    counts - futures read, priced, skipped.
019900 01  DETAIL-1.
020000             05  D-DESCRIPTION         PIC X(38).
020100             05  FILLER                PIC X(02) VALUE SPACES.
020200             05  D-COUNT               PIC ZZZ,ZZ9.
020300             05  FILLER                PIC X(33) VALUE SPACES.
020400 
020500*    Dollar-amount line layout, used only for the margin total - the
020600*    sign-trailing edit picture matches the PL-CALC-* copybooks'
020700*    zoned-DISPLAY money fields.
020800 01  DETAIL-2.
020900             05  D-DESCRIPTION-2       PIC X(38).
021000             05  FILLER                PIC X(02) VALUE SPACES.
021100             05  D-AMOUNT              PIC Z,ZZZ,ZZZ,ZZ9.9999-.
021200             05  FILLER                PIC X(21) VALUE SPACES.
021300 
021400*    Recombined from WS-RUN-MM/DD/CCYY (wsconst.cbl) purely for the
021500*    control report's "AS OF" line - nothing else in the run uses
021600*    RUN-DATE in this MMDDCCYY order, the rest of the batch works in
021700*    CCYYMMDD throughout.
021800 77  WS-AS-OF-MMDDCCYY         PIC 9(08) COMP.
021900*_________________________________________________________________________
022000 
022100 PROCEDURE DIVISION.
022200 
022300*    Main line runs straight down to STOP RUN at the bottom - load
022400*    the run date, sort the bond file, prime BOND-TABLE, then drive
022500*    the whole batch off FUTURE-FILE one record at a time until it
022600*    runs out.
022700*    BATCH-PARM-FILE carries exactly one record, keyed PARM-KEY = 1,
022800*    with the RUN-DATE operations punched in before the overnight
022900*    job - everything downstream prices as of that date, not
023000*    today's system date.
023100      OPEN INPUT BATCH-PARM-FILE.
023200      MOVE 1 TO PARM-KEY.
023300      READ BATCH-PARM-FILE
023400         INVALID KEY
023500            DISPLAY "BATCH-PARM-FILE HAS NO RUN-DATE RECORD - ABORT"
023600            MOVE 16 TO RETURN-CODE
023700            STOP RUN.
023800      MOVE PARM-RUN-DATE TO WS-RUN-DATE.
023900      CLOSE BATCH-PARM-FILE.
024000 
024100*    BOND-FILE comes off the bond master in no particular key order;
024200*    sorting ahead of time is what lets PL-LOAD-BOND-TABLE.CBL build
024300*    BOND-TABLE already in the ascending BT-BOND-ID order SEARCH ALL
024400*    requires - the table is never re-sorted in memory.
024500      SORT BOND-SORT-FILE
024600         ON ASCENDING KEY SORT-BOND-ID
024700         USING BOND-FILE
024800         GIVING BOND-WORK-FILE.
024900 
025000*    BOND-WORK-FILE opens for INPUT here, after the SORT has already
025100*    run - SORT itself opens and closes BOND-FILE and BOND-WORK-FILE
025200*    internally while it runs, so neither is open at this point.
025300      OPEN INPUT BOND-WORK-FILE.
025400      OPEN INPUT COUPON-FILE.
025500      OPEN INPUT FUTURE-FILE.
025600      OPEN OUTPUT RESULT-FILE.
025700      OPEN OUTPUT PRINTER-FILE.
025800 
025900*    End-of-file switches and the run's control counters, all reset
026000*    here before the first file is touched - nothing below this
026100*    point may assume a counter is already zero.
026200      MOVE "N" TO W-END-OF-BOND-WORK-FILE.
026300      MOVE "N" TO W-END-OF-COUPON-FILE.
026400      MOVE "N" TO W-END-OF-FUTURE-FILE.
026500      MOVE "N" TO W-DTC-TABLE-BUILT.
026600      MOVE 0   TO WS-PAGE-NUMBER.
026700      MOVE 0   TO WS-FUTURES-READ.
026800      MOVE 0   TO WS-FUTURES-PRICED.
026900      MOVE 0   TO WS-FUTURES-SKIPPED.
027000      MOVE 0   TO WS-MARGIN-TOTAL.
027100 
027200*    BOND-TABLE has to be fully resident before the first future can
027300*    be matched against it - see PL-LOAD-BOND-TABLE.CBL.
027400      PERFORM LOAD-BOND-TABLE THRU LOAD-BOND-TABLE-EXIT.
027500 
027600      PERFORM READ-FUTURE-FILE-NEXT-RECORD.
027700      PERFORM PROCESS-ONE-FUTURE UNTIL END-OF-FUTURE-FILE.
027800 
027900      PERFORM PRINT-CONTROL-TOTALS.
028000 
028100*    BATCH-PARM-FILE is opened and closed up front, separately from
028200*    this block - everything else stays open for the life of the run.
028300      CLOSE BOND-WORK-FILE.
028400      CLOSE COUPON-FILE.
028500      CLOSE FUTURE-FILE.
028600      CLOSE RESULT-FILE.
028700      CLOSE PRINTER-FILE.
028800 
028900      STOP RUN.
029000*_________________________________________________________________________
029100 
029200 PROCESS-ONE-FUTURE.
029300*    One pass of the main loop - one FUTURE-RECORD read, one bond
029400*    lookup, one result written (or one skip counted).  BT-IDX from
029500*    LOOK-FOR-BOND-RECORD stays set across the PERFORM PRICE-ONE-
029600*    FUTURE below, so BT-IDX there always points at the bond this
029700*    particular future just matched.
029800 
029900      ADD 1 TO WS-FUTURES-READ.
030000 
030100*    FUTURE-UNDERLYING-BOND-ID is the only link between the two
030200*    files - nothing ties a future to its bond by position or by
030300*    any key but this one.
030400      MOVE FUTURE-UNDERLYING-BOND-ID TO WS-SEARCH-BOND-ID.
030500      PERFORM LOOK-FOR-BOND-RECORD.
030600 
030700      IF FOUND-BOND-RECORD
030800         PERFORM PRICE-ONE-FUTURE
030900      ELSE
031000         ADD 1 TO WS-FUTURES-SKIPPED.
031100 
031200*    Reads ahead to the next future (or to end of file) regardless
031300*    of whether this one priced or was skipped, so the UNTIL test
031400*    back in the PROCEDURE DIVISION always has fresh data to check.
031500      PERFORM READ-FUTURE-FILE-NEXT-RECORD.
031600*_________________________________________________________________________
031700 
031800 PRICE-ONE-FUTURE.
031900*    Runs the accrued-interest, PV-of-coupons, theoretical-price,
032000*    contract-value and initial-margin calcs in sequence against
032100*    the bond LOOK-FOR-BOND-RECORD just pointed BT-IDX at.
032200 
032300*    Accrued interest and PV of coupons each carry their own GO TO
032400*    early-exit paths (see the PL-CALC-*.CBL copybooks), so they are
032500*    PERFORMed THRU their EXIT paragraph; theoretical price, contract
032600*    value and initial margin fall straight through and need no
032700*    THRU target.
032800      PERFORM CALC-ACCRUED-INTEREST THRU CALC-ACCRUED-INTEREST-EXIT.
032900      PERFORM CALC-PV-COUPONS THRU CALC-PV-COUPONS-EXIT.
033000      PERFORM CALC-THEORETICAL-PRICE.
033100      PERFORM CALC-CONTRACT-VALUE.
033200      PERFORM CALC-INITIAL-MARGIN.
033300 
033400      PERFORM WRITE-RESULT-RECORD.
033500 
033600*    Control totals only move once a future is actually priced and
033700*    written - a skipped future touched neither counter.
033800      ADD 1 TO WS-FUTURES-PRICED.
033900      ADD WS-INITIAL-MARGIN TO WS-MARGIN-TOTAL.
034000*_________________________________________________________________________
034100 
034200 WRITE-RESULT-RECORD.
034300*    One FUTURE-RESULT-RECORD per future successfully priced -
034400*    futures skipped for want of a matching bond never reach here.
034500*    FUTURE-ID/FUTURE-SYMBOL pass through unchanged from FUTURE-FILE;
034600*    the five calculated amounts come off the PL-CALC-* scratch
034700*    fields in wscalc.cbl rather than out of BOND-TABLE or FUTURE-
034800*    RECORD directly.
034900 
035000      MOVE FUTURE-ID              TO RESULT-FUTURE-ID.
035100      MOVE FUTURE-SYMBOL           TO RESULT-FUTURE-SYMBOL.
035200      MOVE WS-ACCRUED-INTEREST    TO RESULT-ACCRUED-INTEREST.
035300      MOVE WS-PV-COUPONS          TO RESULT-PV-COUPONS.
035400      MOVE WS-THEORETICAL-PRICE   TO RESULT-THEORETICAL-PRICE.
035500      MOVE WS-CONTRACT-VALUE      TO RESULT-CONTRACT-VALUE.
035600      MOVE WS-INITIAL-MARGIN      TO RESULT-INITIAL-MARGIN.
035700 
035800      WRITE FUTURE-RESULT-RECORD.
035900*_________________________________________________________________________
036000 
036100 PRINT-CONTROL-TOTALS.
036200*    One-page summary of the run - futures read, priced, and skipped,
036300*    plus the total initial margin across every future priced.  Not
036400*    a per-future detail report; RESULT-FILE is where the desk goes
036500*    for that.  PERFORMed once, after the whole FUTURE-FILE has been
036600*    processed, never per-future.
036700 
036800      COMPUTE WS-AS-OF-MMDDCCYY =
036900              (WS-RUN-MM * 1000000) + (WS-RUN-DD * 10000) + WS-RUN-CCYY.
037000      MOVE WS-AS-OF-MMDDCCYY TO D-AS-OF-DATE.
037100 
037200*    PRINT-HEADINGS (PLPRINT.CBL) writes TITLE/HEADING-1/HEADING-2
037300*    and resets the line counter for the page; everything from here
037400*    down is plain detail-line WRITEs.
037500      PERFORM PRINT-HEADINGS.
037600 
037700      MOVE SPACES TO DETAIL-1.
037800      MOVE "FUTURES READ........................" TO D-DESCRIPTION.
037900      MOVE WS-FUTURES-READ TO D-COUNT.
038000      MOVE DETAIL-1 TO PRINTER-RECORD.
038100      WRITE PRINTER-RECORD BEFORE ADVANCING 1.
038200      ADD 1 TO W-PRINTED-LINES.
038300 
038400      MOVE SPACES TO DETAIL-1.
038500      MOVE "FUTURES PRICED / WRITTEN............" TO D-DESCRIPTION.
038600      MOVE WS-FUTURES-PRICED TO D-COUNT.
038700      MOVE DETAIL-1 TO PRINTER-RECORD.
038800      WRITE PRINTER-RECORD BEFORE ADVANCING 1.
038900      ADD 1 TO W-PRINTED-LINES.
039000 
039100*    FUTURES SKIPPED is the control desk's check on data quality -
039200*    a nonzero count here means BOND-FILE is missing bonds that
039300*    FUTURE-FILE expects to find, and ought to be chased down before
039400*    the next run.
039500      MOVE SPACES TO DETAIL-1.
039600      MOVE "FUTURES SKIPPED - NO MATCHING BOND.." TO D-DESCRIPTION.
039700      MOVE WS-FUTURES-SKIPPED TO D-COUNT.
039800      MOVE DETAIL-1 TO PRINTER-RECORD.
039900      WRITE PRINTER-RECORD BEFORE ADVANCING 1.
040000      ADD 1 TO W-PRINTED-LINES.
040100 
040200      MOVE SPACES TO DETAIL-2.
040300      MOVE "TOTAL INITIAL MARGIN, FUTURES PRICED" TO D-DESCRIPTION-2.
040400      MOVE WS-MARGIN-TOTAL TO D-AMOUNT.
040500      MOVE DETAIL-2 TO PRINTER-RECORD.
040600      WRITE PRINTER-RECORD BEFORE ADVANCING 2.
040700      ADD 2 TO W-PRINTED-LINES.
040800 
040900      PERFORM FINALIZE-PAGE.
041000*_________________________________________________________________________
041100 
041200*    The rest of the PROCEDURE DIVISION comes in as PL-* source
041300*    copybooks, one paragraph (or small family of paragraphs) per
041400*    copybook - the shop's usual way of keeping a long batch
041500*    program's PROCEDURE DIVISION readable without CALLing out to
041600*    separate load modules.
041700 COPY "PL-LOAD-BOND-TABLE.CBL".
041800 COPY "PL-LOOK-FOR-BOND-RECORD.CBL".
041900 COPY "PL-CALC-DAYS-BETWEEN.CBL".
042000 COPY "PL-CALC-ACCRUED-INTEREST.CBL".
042100 COPY "PL-CALC-PV-COUPONS.CBL".
042200 COPY "PL-CALC-THEORETICAL-PRICE.CBL".
042300 COPY "PLPRINT.CBL".
042400 COPY "PLSORT.CBL".
042500 COPY "READ-FUTURE-FILE-NEXT-RECORD.CBL".
042600 COPY "READ-COUPON-FILE-NEXT-RECORD.CBL".
042700*_________________________________________________________________________
