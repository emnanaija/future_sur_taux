000100*_________________________________________________________________________
000200 READ-COUPON-FILE-NEXT-RECORD.
000300*    Plain sequential read of COUPON-FILE.  Unlike FUTURE-FILE this
000400*    extract is machine-generated straight off the coupon schedule
000500*    table, never hand-keyed, so it carries none of the odd blank
000600*    lines FUTURE-FILE can show up with and needs no skip-and-reread
000700*    tolerance - see READ-FUTURE-FILE-NEXT-RECORD.CBL for that case.
000800*    PL-LOAD-BOND-TABLE.CBL calls this once to prime the loop and
000900*    again from MERGE-ONE-COUPON after each coupon is filed against
001000*    its bond in BOND-TABLE.
001100 
001200        READ COUPON-FILE NEXT RECORD
001300           AT END
001400              MOVE "Y" TO W-END-OF-COUPON-FILE.
