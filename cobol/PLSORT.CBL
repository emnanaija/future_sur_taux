000100*_________________________________________________________________________
000200  READ-SORTED-BOND-NEXT-RECORD.
000300*    Sequential read of BOND-WORK-FILE, the output of the SORT ...
000400*    GIVING BOND-WORK-FILE in the main PROCEDURE DIVISION, ascending
000500*    on BOND-ID so PL-LOAD-BOND-TABLE.CBL can build BOND-TABLE in the
000600*    same order SEARCH ALL will expect it in.
000700*
000800*    02-11-19  J.K.  CR-4417  BOND-WORK-RECORD-ALT = SPACES CHECK ADDED
000900*    BELOW, SAME AS READ-FUTURE-FILE-NEXT-RECORD.CBL - A BLANK LINE IN
001000*    BOND-FILE SORTS RIGHT ALONG WITH EVERYTHING ELSE AND WOULD
001100*    OTHERWISE COME BACK OUT OF THE SORT AS A ZERO BOND ID.
001200 
001300        READ BOND-WORK-FILE NEXT RECORD
001400           AT END
001500              MOVE "Y" TO W-END-OF-BOND-WORK-FILE.
001600 
001700*    BOND-WORK-RECORD-ALT is declared on BOND-WORK-RECORD itself (see
001800*    the FD BOND-WORK-FILE in future-pricing-batch.cob) rather than on
001900*    BOND-RECORD in FDBOND.CBL, since BOND-RECORD is never read
002000*    directly once SORT ... USING BOND-FILE takes it over.
002100        IF NOT END-OF-BOND-WORK-FILE AND BOND-WORK-RECORD-ALT = SPACES
002200           PERFORM READ-SORTED-BOND-NEXT-RECORD.
