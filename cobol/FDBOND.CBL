000100*-------------------------------------------------------------------
000200*    FDBOND.CBL
000300*    FD + record for BOND-FILE.  One BOND-RECORD per bond
000400*    underlying a future.  Loaded in full into BOND-TABLE
000500*    (see wsbond.cbl) before any future is priced.
000600*-------------------------------------------------------------------
000700*    02-11-14  J.K.          NEW FOR FUTURES PRICING BATCH - LAYOUT
000800*                            TAKEN FROM THE BOND MASTER SPEC
000900 FD  BOND-FILE
001000            LABEL RECORDS ARE STANDARD.
001100 
001200 01  BOND-RECORD.
001300            05  BOND-ID                   PIC 9(09).
001400            05  BOND-NOMINAL              PIC S9(11)V9(02).
001500            05  BOND-COUPON-AMOUNT        PIC S9(09)V9(02).
001600            05  BOND-PERIODICITY          PIC X(12).
001700            05  BOND-MATURITY-DATE        PIC 9(08).
001800            05  BOND-UNDERLYING-PRICE     PIC S9(07)V9(04).
001900            05  BOND-RATE-TYPE            PIC X(13).
002000            05  BOND-INDEX-RATE           PIC S9(03)V9(06).
002100            05  BOND-COUPON-COUNT         PIC 9(02).
002200            05  FILLER                    PIC X(10).
