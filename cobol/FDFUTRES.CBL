000100*-------------------------------------------------------------------
000200*    FDFUTRES.CBL
000300*    FD + record for RESULT-FILE - one FUTURE-RESULT-RECORD
000400*    written per future successfully priced.
000500*-------------------------------------------------------------------
000600*    02-11-14  J.K.          NEW FOR FUTURES PRICING BATCH
000700 FD  RESULT-FILE
000800            LABEL RECORDS ARE STANDARD.
000900 
001000 01  FUTURE-RESULT-RECORD.
001100            05  RESULT-FUTURE-ID          PIC 9(09).
001200            05  RESULT-FUTURE-SYMBOL      PIC X(12).
001300            05  RESULT-ACCRUED-INTEREST   PIC S9(09)V9(04).
001400            05  RESULT-PV-COUPONS         PIC S9(09)V9(04).
001500            05  RESULT-THEORETICAL-PRICE  PIC S9(09)V9(04).
001600            05  RESULT-CONTRACT-VALUE     PIC S9(11)V9(04).
001700            05  RESULT-INITIAL-MARGIN     PIC S9(09)V9(04).
001800            05  FILLER                    PIC X(15).
