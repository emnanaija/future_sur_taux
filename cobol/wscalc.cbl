000100*-------------------------------------------------------------------
000200*    wscalc.cbl
000300*    Scratch fields shared by the PL-CALC-*.CBL paragraphs - the
000400*    accrued-interest / PV-coupons / theoretical-price / contract-
000500*    value / initial-margin chain run once per future against its
000600*    matched bond.
000700*-------------------------------------------------------------------
000800*    02-11-17  J.K.          NEW FOR FUTURES PRICING BATCH
000900*    02-11-25  J.K.          CR-4417 ADDED WS-EXP-BASE, SPLIT OUT OF
001000*                            WS-EXP-FACTOR SO THE ** EXPONENT IS
001100*                            COMPUTED IN ITS OWN STEP
001200 77  WS-SEARCH-BOND-ID             PIC 9(09).
001300 
001400 01  W-NEXT-COUPON-FOUND           PIC X.
001500            88  NEXT-COUPON-FOUND         VALUE "Y".
001600 
001700 01  W-LAST-COUPON-FOUND           PIC X.
001800            88  LAST-COUPON-FOUND         VALUE "Y".
001900 
002000 77  WS-NEXT-COUPON-DATE           PIC 9(08).
002100 77  WS-LAST-COUPON-DATE           PIC 9(08).
002200 77  WS-CPN-SUB                    PIC 9(02) COMP.
002300 
002400 77  WS-DAYS-ELAPSED               PIC S9(07) COMP.
002500 77  WS-DAYS-TOTAL                 PIC S9(07) COMP.
002600 77  WS-DAYS-TO-MATURITY           PIC S9(07) COMP.
002700 
002800 77  WS-YEARS-FRACTION             PIC S9(03)V9(10) COMP.
002900 77  WS-EXP-BASE                   PIC S9(03)V9(10) COMP.
003000 77  WS-EXP-FACTOR                 PIC S9(03)V9(10) COMP.
003100 
003200 77  WS-CLEAN-PRICE                PIC S9(07)V9(04).
003300 77  WS-ACCRUED-INTEREST           PIC S9(09)V9(04).
003400 77  WS-PV-COUPONS                 PIC S9(09)V9(04).
003500 77  WS-DISCOUNTED-COUPON          PIC S9(09)V9(04).
003600 77  WS-THEORETICAL-PRICE          PIC S9(09)V9(04).
003700 77  WS-CONTRACT-VALUE             PIC S9(11)V9(04).
003800 77  WS-INITIAL-MARGIN             PIC S9(09)V9(04).
