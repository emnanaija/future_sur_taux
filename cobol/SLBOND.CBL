000100*-------------------------------------------------------------------
000200*    SLBOND.CBL
000300*    FILE-CONTROL entry for BOND-FILE (bond master, one
000400*    BOND-RECORD per underlying bond priced by the futures batch).
000500*-------------------------------------------------------------------
000600*    88-08-30  L.FORTUNATO   ORIGINAL SELECT FOR VENDOR-FILE
000700*    02-11-14  J.K.          NOW CARRIES BOND-FILE FOR FUTURES RUN
000800        SELECT BOND-FILE
000900               ASSIGN TO "BOND-FILE"
001000               ORGANIZATION IS LINE SEQUENTIAL.
