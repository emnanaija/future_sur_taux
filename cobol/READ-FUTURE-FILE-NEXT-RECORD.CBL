000100*_________________________________________________________________________
000200  READ-FUTURE-FILE-NEXT-RECORD.
000300*    Skips blank lines in FUTURE-FILE via FUTURE-RECORD-ALT (see
000400*    FDFUT.CBL) rather than letting them through as a zero bond ID.
000500*
000600*    02-11-19  J.K.  CR-4417  FUTURE-FILE IS THE HAND-KEYED EXTRACT IN
000700*    THIS BATCH, SO IT IS THE ONE FILE THAT NEEDS THIS TOLERANCE -
000800*    COUPON-FILE IS MACHINE-GENERATED AND NEEDS NONE (SEE
000900*    READ-COUPON-FILE-NEXT-RECORD.CBL).  BOND-WORK-FILE PICKED UP THE
001000*    SAME TOLERANCE LATER, OVER IN PLSORT.CBL, ONCE BOND-FILE TURNED
001100*    OUT TO CARRY THE SAME BLANK-LINE PROBLEM ON INPUT.
001200 
001300        READ FUTURE-FILE NEXT RECORD
001400           AT END
001500              MOVE "Y" TO W-END-OF-FUTURE-FILE.
001600 
001700*    Self-PERFORM rather than a loop at the call site - every caller
001800*    of this paragraph gets the skip for free without having to know
001900*    FUTURE-FILE can carry blank lines at all.
002000        IF NOT END-OF-FUTURE-FILE AND FUTURE-RECORD-ALT = SPACES
002100           PERFORM READ-FUTURE-FILE-NEXT-RECORD.
