000100*_________________________________________________________________________
000200  PRINT-HEADINGS.
000300*    Adapted from the old state-file listing's heading routine -
000400*    same "title/heading/rule" three-line skeleton, now labelling
000500*    the futures pricing control-total report instead of a vendor
000600*    or state listing.
000700*
000800*    PRINT-CONTROL-TOTALS in future-pricing-batch.cob PERFORMs this
000900*    once, at the top of the report - this is a single-page report,
001000*    so there is no mid-run call the way a detail-line listing would
001100*    need one at every PAGE-FULL.
001200 
001300        ADD 1 TO WS-PAGE-NUMBER.
001400        MOVE WS-PAGE-NUMBER TO PAGE-NUMBER.
001500 
001600*    TITLE/HEADING-1/HEADING-2 are laid out in the FD PRINTER-FILE
001700*    section of future-pricing-batch.cob, same PIC-per-column style
001800*    the old state listing used for its own report lines.
001900        MOVE TITLE TO PRINTER-RECORD.
002000        WRITE PRINTER-RECORD BEFORE ADVANCING 1.
002100 
002200        MOVE HEADING-1 TO PRINTER-RECORD.
002300        WRITE PRINTER-RECORD AFTER ADVANCING 3.
002400 
002500        MOVE HEADING-2 TO PRINTER-RECORD.
002600        WRITE PRINTER-RECORD AFTER ADVANCING 1.
002700 
002800*    W-PRINTED-LINES is the PAGE-FULL 88-level's own counter
002900*    (wsconst.cbl) - five lines already on the page counting title
003000*    and the two heading lines.
003100        MOVE 5 TO W-PRINTED-LINES.
003200*_________________________________________________________________________
003300 
003400  FINALIZE-PAGE.
003500*    One blank PRINTER-RECORD, advancing to a new page, closes out
003600*    the report - there is no running total to flush here the way a
003700*    multi-page listing's last-page routine would carry one.
003800 
003900        MOVE SPACES TO PRINTER-RECORD.
004000        WRITE PRINTER-RECORD BEFORE ADVANCING PAGE.
