000100*-------------------------------------------------------------------
000200*    FDFUT.CBL
000300*    FD + record for FUTURE-FILE, the driving file of the pricing
000400*    batch - one FUTURE-RECORD per exchange-traded contract.
000500*-------------------------------------------------------------------
000600*    02-11-14  J.K.          NEW FOR FUTURES PRICING BATCH
000700*    02-11-19  J.K.          ADDED FUTURE-RECORD-ALT FOR BLANK-LINE
000800*                            SKIP ON THE MAIN DRIVE LOOP
000900 FD  FUTURE-FILE
001000            LABEL RECORDS ARE STANDARD.
001100 
001200 01  FUTURE-RECORD.
001300            05  FUTURE-ID                      PIC 9(09).
001400            05  FUTURE-SYMBOL                  PIC X(12).
001500            05  FUTURE-UNDERLYING-BOND-ID       PIC 9(09).
001600            05  FUTURE-MATURITY-DATE            PIC 9(08).
001700            05  FUTURE-CONTRACT-MULTIPLIER      PIC 9(07).
001800            05  FUTURE-PERCENTAGE-MARGIN        PIC S9(03)V9(02).
001900            05  FILLER                          PIC X(10).
002000 
002100 01  FUTURE-RECORD-ALT REDEFINES FUTURE-RECORD
002200                                        PIC X(60).
