000100*_________________________________________________________________________
000200  CALC-ACCRUED-INTEREST.
000300*    Straight actual/actual proration of the fixed coupon amount
000400*    between the last coupon paid and the next one due.  Runs
000500*    against the bond found by LOOK-FOR-BOND-RECORD and left
000600*    pointed to by BT-IDX; WS-ACCRUED-INTEREST comes back zero
000700*    whenever the schedule can't place RUN-DATE between two
000800*    coupons.
000900*
001000*    Called from PRICE-ONE-FUTURE ahead of CALC-PV-COUPONS - the clean
001100*    price PL-CALC-THEORETICAL-PRICE.CBL produces is ex-coupon, and
001200*    this accrued figure is what turns it back into the dirty price
001300*    a futures desk actually settles against.
001400 
001500        MOVE 0 TO WS-ACCRUED-INTEREST.
001600 
001700*    Zero-coupon bonds and bonds with no coupon amount on file carry
001800*    no accrued interest at all - nothing to prorate.
001900        IF BT-BOND-COUPON-COUNT (BT-IDX) = 0
002000           OR BT-BOND-COUPON-AMOUNT (BT-IDX) = 0
002100           GO TO CALC-ACCRUED-INTEREST-EXIT.
002200 
002300        PERFORM FIND-NEXT-COUPON-DATE.
002400        PERFORM FIND-LAST-COUPON-DATE.
002500 
002600*    A bond priced at or past its final coupon, or one where RUN-DATE
002700*    falls before the first coupon was ever paid, has no bracketing
002800*    pair to prorate between - leave the accrued interest at zero
002900*    rather than guess.
003000        IF NOT NEXT-COUPON-FOUND OR NOT LAST-COUPON-FOUND
003100           GO TO CALC-ACCRUED-INTEREST-EXIT.
003200 
003300*    WS-DAYS-ELAPSED is days from the last coupon paid up to
003400*    RUN-DATE - the numerator of the proration.  DTC-DATE-1/
003500*    DTC-DATE-2/DTC-DAYS-BETWEEN are the same working-storage
003600*    CALC-DAYS-BETWEEN uses for every other day count in this batch
003700*    (see PL-CALC-DAYS-BETWEEN.CBL).
003800        MOVE WS-LAST-COUPON-DATE TO DTC-DATE-1.
003900        MOVE WS-RUN-DATE         TO DTC-DATE-2.
004000        PERFORM CALC-DAYS-BETWEEN.
004100        MOVE DTC-DAYS-BETWEEN TO WS-DAYS-ELAPSED.
004200 
004300*    WS-DAYS-TOTAL is the full length of the coupon period the bond
004400*    is currently in - the denominator.  Same CALC-DAYS-BETWEEN call,
004500*    just against the other end of the period.
004600        MOVE WS-LAST-COUPON-DATE TO DTC-DATE-1.
004700        MOVE WS-NEXT-COUPON-DATE TO DTC-DATE-2.
004800        PERFORM CALC-DAYS-BETWEEN.
004900        MOVE DTC-DAYS-BETWEEN TO WS-DAYS-TOTAL.
005000 
005100*    Guards the divide two lines down - a same-day last/next coupon
005200*    pair would otherwise be a divide by zero.  CALC-DAYS-BETWEEN
005300*    returning zero is exactly the same-day case it was built to flag.
005400        IF WS-DAYS-TOTAL = 0
005500           GO TO CALC-ACCRUED-INTEREST-EXIT.
005600 
005700*    ROUNDED to WS-ACCRUED-INTEREST's own decimal places, same
005800*    convention as the rest of the PL-CALC-*.CBL copybooks.
005900        COMPUTE WS-ACCRUED-INTEREST ROUNDED =
006000                BT-BOND-COUPON-AMOUNT (BT-IDX)
006100                   * (WS-DAYS-ELAPSED / WS-DAYS-TOTAL).
006200 
006300  CALC-ACCRUED-INTEREST-EXIT.
006400*    THRU target PRICE-ONE-FUTURE PERFORMs to in
006500*    future-pricing-batch.cob; every early GO TO above lands here
006600*    with WS-ACCRUED-INTEREST already at whatever it was set to.
006700        EXIT.
006800*_________________________________________________________________________
006900 
007000  FIND-NEXT-COUPON-DATE.
007100*    Earliest BT-COUPON-PAYMENT-DATE >= RUN-DATE, scanned in payment-
007200*    date order as loaded (see PL-LOAD-BOND-TABLE.CBL).  A coupon due
007300*    exactly on RUN-DATE counts as the next one, not the last one -
007400*    NOT < rather than >.
007500 
007600        MOVE "N" TO W-NEXT-COUPON-FOUND.
007700        MOVE 1 TO WS-CPN-SUB.
007800 
007900*    WS-CPN-SUB walks BT-IDX's own coupon array, stopping either at
008000*    the first hit or at one past BT-COUPON-LOADED-COUNT - there is
008100*    no third way out of this PERFORM.
008200        PERFORM FIND-NEXT-COUPON-DATE-1 UNTIL
008300                  WS-CPN-SUB > BT-COUPON-LOADED-COUNT (BT-IDX)
008400                     OR NEXT-COUPON-FOUND.
008500*_________________________________________________________________________
008600 
008700  FIND-NEXT-COUPON-DATE-1.
008800*    Coupon dates load in the order COUPON-FILE presented them, not
008900*    necessarily ascending, but MERGE-ONE-COUPON always appends -
009000*    the first one NOT < RUN-DATE found scanning from WS-CPN-SUB 1
009100*    is taken as the next coupon and the scan stops on the spot.
009200 
009300        IF BT-COUPON-PAYMENT-DATE (BT-IDX, WS-CPN-SUB) NOT < WS-RUN-DATE
009400           MOVE BT-COUPON-PAYMENT-DATE (BT-IDX, WS-CPN-SUB)
009500                                           TO WS-NEXT-COUPON-DATE
009600           MOVE "Y" TO W-NEXT-COUPON-FOUND
009700        ELSE
009800           ADD 1 TO WS-CPN-SUB.
009900*_________________________________________________________________________
010000 
010100  FIND-LAST-COUPON-DATE.
010200*    Latest BT-COUPON-PAYMENT-DATE < RUN-DATE - walks the whole
010300*    schedule since it need not be the entry just before NEXT.
010400*    Strictly less than RUN-DATE, so the boundary coupon (due exactly
010500*    on RUN-DATE) can never be picked up as both NEXT and LAST.
010600 
010700        MOVE "N" TO W-LAST-COUPON-FOUND.
010800        MOVE 1 TO WS-CPN-SUB.
010900 
011000*    No early exit here the way FIND-NEXT-COUPON-DATE-1 has one -
011100*    every subscript has to be looked at before WS-LAST-COUPON-DATE
011200*    can be trusted as the latest qualifying date.
011300        PERFORM FIND-LAST-COUPON-DATE-1
011400           UNTIL WS-CPN-SUB > BT-COUPON-LOADED-COUNT (BT-IDX).
011500*_________________________________________________________________________
011600 
011700  FIND-LAST-COUPON-DATE-1.
011800*    Unlike FIND-NEXT-COUPON-DATE-1 this always runs to the end of
011900*    the table - "latest before RUN-DATE" can be any entry, so every
012000*    qualifying date has to be compared against the best one found
012100*    so far before moving on.
012200 
012300        IF BT-COUPON-PAYMENT-DATE (BT-IDX, WS-CPN-SUB) < WS-RUN-DATE
012400           IF NOT LAST-COUPON-FOUND
012500              OR BT-COUPON-PAYMENT-DATE (BT-IDX, WS-CPN-SUB)
012600                                              > WS-LAST-COUPON-DATE
012700              MOVE BT-COUPON-PAYMENT-DATE (BT-IDX, WS-CPN-SUB)
012800                                              TO WS-LAST-COUPON-DATE
012900              MOVE "Y" TO W-LAST-COUPON-FOUND.
013000 
013100*    Advances regardless of whether this subscript qualified - the
013200*    UNTIL test above is what actually stops the PERFORM.
013300        ADD 1 TO WS-CPN-SUB.
