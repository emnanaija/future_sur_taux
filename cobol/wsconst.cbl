000100*-------------------------------------------------------------------
000200*    wsconst.cbl
000300*    Run-wide constants, switches and control-total accumulators
000400*    for the futures pricing batch.
000500*-------------------------------------------------------------------
000600*    02-11-14  J.K.          NEW FOR FUTURES PRICING BATCH
000700*    02-12-02  J.K.          CR-4417 ADDED WS-RUN-* BREAKOUT FOR
000800*                            THE "AS OF" LINE ON THE TOTALS REPORT
000810*    02-12-05  J.K.          ADDED WS-E-CONSTANT - THE ** OPERATOR
000820*                            NEEDS A LITERAL BASE FOR THE EXP()
000830*                            CALL IN THE THEORETICAL PRICE CALC
000850 77  WS-RISK-FREE-RATE             PIC 9V9(06) VALUE 0.030000.
000870 77  WS-E-CONSTANT                 PIC 9V9(10) VALUE
000880                                        2.7182818285.
001000 
001100 01  WS-RUN-DATE                   PIC 9(08).
001200 01  FILLER REDEFINES WS-RUN-DATE.
001300            05  WS-RUN-CCYY               PIC 9(04).
001400            05  WS-RUN-MM                 PIC 9(02).
001500            05  WS-RUN-DD                 PIC 9(02).
001600 
001700 01  WS-CONTROL-TOTALS.
001800            05  WS-FUTURES-READ           PIC 9(07) COMP.
001900            05  WS-FUTURES-PRICED         PIC 9(07) COMP.
002000            05  WS-FUTURES-SKIPPED        PIC 9(07) COMP.
002100            05  WS-MARGIN-TOTAL           PIC S9(11)V9(04).
002200            05  FILLER                    PIC X(05).
002300 
002400 01  W-END-OF-FUTURE-FILE          PIC X.
002500            88  END-OF-FUTURE-FILE        VALUE "Y".
002600 
002700 01  W-END-OF-COUPON-FILE          PIC X.
002800            88  END-OF-COUPON-FILE        VALUE "Y".
002900 
003000 01  W-END-OF-BOND-WORK-FILE       PIC X.
003100            88  END-OF-BOND-WORK-FILE     VALUE "Y".
003200 
003300 01  W-FOUND-BOND-RECORD           PIC X.
003400            88  FOUND-BOND-RECORD         VALUE "Y".
003500 
003600 01  W-PRINTED-LINES               PIC 9(02) COMP.
003700            88  PAGE-FULL                 VALUE 30 THRU 99.
003800 
003900 77  WS-PAGE-NUMBER                PIC 9(04) COMP.
