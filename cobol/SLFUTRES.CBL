000100*-------------------------------------------------------------------
000200*    SLFUTRES.CBL
000300*    FILE-CONTROL entry for RESULT-FILE, one FUTURE-RESULT-RECORD
000400*    written per future successfully priced, same order as read.
000500*-------------------------------------------------------------------
000600*    02-11-14  J.K.          NEW FOR FUTURES PRICING BATCH
000700        SELECT RESULT-FILE
000800               ASSIGN TO "RESULT-FILE"
000900               ORGANIZATION IS LINE SEQUENTIAL.
