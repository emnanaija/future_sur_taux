000100*-------------------------------------------------------------------
000200*    wsbond.cbl
000300*    BOND-TABLE - in-memory bond master with its coupon schedule
000400*    nested underneath each entry.  Loaded once by
000500*    PL-LOAD-BOND-TABLE.CBL before the first future is priced,
000600*    sorted ascending on BT-BOND-ID so PL-LOOK-FOR-BOND-RECORD.CBL
000700*    can SEARCH ALL it instead of walking it top to bottom.
000800*-------------------------------------------------------------------
000900*    02-11-15  J.K.          NEW FOR FUTURES PRICING BATCH
001000*    02-11-21  J.K.          CR-4417 WIDENED BT-COUPON TO 99 ENTRIES
001100*                            (BOND-COUPON-COUNT IS PIC 9(02))
001200 01  WS-BOND-COUNT                 PIC 9(04) COMP.
001300 
001400 01  BOND-TABLE.
001500            05  BOND-TABLE-ENTRY OCCURS 1 TO 2000 TIMES
001600                        DEPENDING ON WS-BOND-COUNT
001700                        ASCENDING KEY IS BT-BOND-ID
001800                        INDEXED BY BT-IDX.
001900                10  BT-BOND-ID                PIC 9(09).
002000                10  BT-BOND-NOMINAL           PIC S9(11)V9(02).
002100                10  BT-BOND-COUPON-AMOUNT     PIC S9(09)V9(02).
002200                10  BT-BOND-PERIODICITY       PIC X(12).
002300                10  BT-BOND-MATURITY-DATE     PIC 9(08).
002400                10  BT-BOND-UNDERLYING-PRICE  PIC S9(07)V9(04).
002500                10  BT-BOND-RATE-TYPE         PIC X(13).
002600                10  BT-BOND-INDEX-RATE        PIC S9(03)V9(06).
002700                10  BT-BOND-COUPON-COUNT      PIC 9(02).
002800                10  BT-COUPON-LOADED-COUNT    PIC 9(02) COMP.
002900                10  BT-COUPON OCCURS 99 TIMES
003000                              INDEXED BY BT-CPN-IDX.
003100                    15  BT-COUPON-PAYMENT-DATE  PIC 9(08).
003200                    15  BT-COUPON-AMOUNT        PIC S9(09)V9(02).
003300            05  FILLER                         PIC X(05).
