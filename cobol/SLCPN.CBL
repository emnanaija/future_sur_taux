000100*-------------------------------------------------------------------
000200*    SLCPN.CBL
000300*    FILE-CONTROL entry for COUPON-FILE (coupon schedule, 0..n
000400*    COUPON-RECORDs per bond, not required to be pre-sorted).
000500*-------------------------------------------------------------------
000600*    02-11-14  J.K.          NEW FOR FUTURES PRICING BATCH
000700        SELECT COUPON-FILE
000800               ASSIGN TO "COUPON-FILE"
000900               ORGANIZATION IS LINE SEQUENTIAL.
