000100*-------------------------------------------------------------------
000200*    FDCPN.CBL
000300*    FD + record for COUPON-FILE.  0..n COUPON-RECORDs per bond,
000400*    filtered by COUPON-BOND-ID when a bond's coupon schedule is
000500*    loaded into the nested BT-COUPON table (see wsbond.cbl).
000600*-------------------------------------------------------------------
000700*    02-11-14  J.K.          NEW FOR FUTURES PRICING BATCH
000800 FD  COUPON-FILE
000900            LABEL RECORDS ARE STANDARD.
001000 
001100 01  COUPON-RECORD.
001200            05  COUPON-BOND-ID            PIC 9(09).
001300            05  COUPON-PAYMENT-DATE       PIC 9(08).
001400            05  COUPON-AMOUNT             PIC S9(09)V9(02).
001500            05  FILLER                    PIC X(20).
