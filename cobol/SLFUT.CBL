000100*-------------------------------------------------------------------
000200*    SLFUT.CBL
000300*    FILE-CONTROL entry for FUTURE-FILE, the driving file of the
000400*    futures theoretical pricing batch - read once, top to bottom.
000500*-------------------------------------------------------------------
000600*    02-11-14  J.K.          NEW FOR FUTURES PRICING BATCH
000700        SELECT FUTURE-FILE
000800               ASSIGN TO "FUTURE-FILE"
000900               ORGANIZATION IS LINE SEQUENTIAL.
