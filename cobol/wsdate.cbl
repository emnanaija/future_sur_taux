000100*-------------------------------------------------------------------
000200*    wsdate.cbl
000300*    WORKING-STORAGE used by PL-CALC-DAYS-BETWEEN.CBL to turn a
000400*    CCYYMMDD date into a day-serial number so two dates can be
000500*    subtracted - actual/actual, no 30/360 adjustment.  Started
000600*    life as the date-entry VALI-DATE working storage on the old
000700*    payables system; the year/month/day REDEFINES and the leap
000800*    year quotient/remainder fields are the same idea, now driving
000900*    day counts instead of keyboard-date validation.
001000*-------------------------------------------------------------------
001100*    88-08-30  L.FORTUNATO   ORIGINAL GDTV- DATE-ENTRY FIELDS
001200*    02-11-16  J.K.          REWORKED AS DTC- DAY-SERIAL ARITHMETIC
001300*                            FOR THE FUTURES PRICING BATCH
001310*    02-11-17  J.K.          ADDED DTC-DATE-1/DTC-DATE-2 CALLING
001320*                            ARGUMENTS FOR PL-CALC-DAYS-BETWEEN
001350 77  DTC-DATE-1                    PIC 9(08).
001360 77  DTC-DATE-2                    PIC 9(08).
001400 01  DTC-WORK-DATE                 PIC 9(08).
001500 01  FILLER REDEFINES DTC-WORK-DATE.
001600            05  DTC-WORK-CCYY             PIC 9(04).
001700            05  DTC-WORK-MM               PIC 9(02).
001800            05  DTC-WORK-DD               PIC 9(02).
001900 
002000 01  DTC-CUM-DAYS-TABLE.
002100            05  DTC-CUM-DAYS-ENTRY OCCURS 12 TIMES
002200                                   PIC 9(03) COMP.
002300 
002400 77  DTC-YR-LESS-1                 PIC 9(04) COMP.
002500 77  DTC-Q4                        PIC 9(04) COMP.
002600 77  DTC-R4                        PIC 9(02) COMP.
002700 77  DTC-Q100                      PIC 9(04) COMP.
002800 77  DTC-R100                      PIC 9(02) COMP.
002900 77  DTC-Q400                      PIC 9(04) COMP.
003000 77  DTC-R400                      PIC 9(03) COMP.
003100 77  DTC-DAYS-BEFORE-YEAR          PIC 9(07) COMP.
003200 77  DTC-LEAP-DAY-ADD              PIC 9(01) COMP.
003300 77  DTC-SERIAL-1                  PIC 9(09) COMP.
003400 77  DTC-SERIAL-2                  PIC 9(09) COMP.
003500 77  DTC-DAYS-BETWEEN              PIC S9(07) COMP.
003600 77  DTC-SUBSCRIPT                 PIC 9(02) COMP.
003700 
003800 01  W-DTC-LEAP-YEAR               PIC X.
003900            88  DTC-IS-LEAP-YEAR          VALUE "Y".
004000 
004100 01  W-DTC-TABLE-BUILT             PIC X VALUE "N".
004200            88  DTC-TABLE-IS-BUILT        VALUE "Y".
