000100*_________________________________________________________________________
000200  LOOK-FOR-BOND-RECORD.
000300*    SEARCH ALL against BOND-TABLE, loaded ascending on BT-BOND-ID by
000400*    PL-LOAD-BOND-TABLE.CBL.  Caller MOVEs FUTURE-UNDERLYING-BOND-ID
000500*    TO WS-SEARCH-BOND-ID before PERFORMing this.
000600*
000700*    Called from both PROCESS-ONE-FUTURE (future-pricing-batch.cob)
000800*    and MERGE-ONE-COUPON (PL-LOAD-BOND-TABLE.CBL) - the same SEARCH
000900*    ALL resolves a future to its underlying bond and a coupon to
001000*    its owning bond, just against a different WS-SEARCH-BOND-ID.
001100 
001200*    Set "Y" first rather than after a successful WHEN, so a SEARCH
001300*    ALL that falls straight through to WHEN is never mistaken for a
001400*    miss - only the AT END phrase below turns it back to "N".
001500        MOVE "Y" TO W-FOUND-BOND-RECORD.
001600        SET BT-IDX TO 1.
001700        SEARCH ALL BOND-TABLE-ENTRY
001800           AT END
001900              MOVE "N" TO W-FOUND-BOND-RECORD
002000           WHEN BT-BOND-ID (BT-IDX) = WS-SEARCH-BOND-ID
002100              CONTINUE.
