000100*_________________________________________________________________________
000200  CALC-PV-COUPONS.
000300*    Sums every coupon not yet paid, each discounted back to
000400*    RUN-DATE at the fixed risk-free rate with a fractional-year
000500*    exponent, (1+RATE)**YEARS.  Running total is re-rounded to
000600*    4 decimals after every coupon added rather than carried at
000700*    full precision and rounded once at the end.
000800*
000900*    Called from PRICE-ONE-FUTURE, same as CALC-ACCRUED-INTEREST -
001000*    BT-IDX has to already point at the bond this future is written
001100*    against before either paragraph is PERFORMed.
001200 
001300        MOVE 0 TO WS-PV-COUPONS.
001400 
001500*    A coupon schedule with nothing loaded in BT-COUPON-LOADED-COUNT
001600*    has no future cash flows to discount - leave WS-PV-COUPONS at
001700*    zero and skip the loop below entirely.
001800        IF BT-COUPON-LOADED-COUNT (BT-IDX) = 0
001900           GO TO CALC-PV-COUPONS-EXIT.
002000 
002100*    Walks every coupon BT-IDX has on file, not just the next one -
002200*    a bond can carry several unpaid coupons ahead of its maturity
002300*    and every one of them contributes to the present value.
002400        MOVE 1 TO WS-CPN-SUB.
002500        PERFORM PV-ONE-COUPON
002600           UNTIL WS-CPN-SUB > BT-COUPON-LOADED-COUNT (BT-IDX).
002700 
002800  CALC-PV-COUPONS-EXIT.
002900*    THRU target PRICE-ONE-FUTURE PERFORMs to; the early GO TO above
003000*    lands here with WS-PV-COUPONS left at zero.
003100        EXIT.
003200*_________________________________________________________________________
003300 
003400  PV-ONE-COUPON.
003500*    NOT < RUN-DATE skips any coupon already paid as of this run -
003600*    only coupons still ahead of RUN-DATE get discounted in.  WS-CPN-
003700*    SUB simply advances past an already-paid coupon with nothing
003800*    added to WS-PV-COUPONS.
003900 
004000        IF BT-COUPON-PAYMENT-DATE (BT-IDX, WS-CPN-SUB) NOT < WS-RUN-DATE
004100*       DTC-DATE-1/DTC-DATE-2 feed the same CALC-DAYS-BETWEEN every
004200*       other day count in this batch uses (PL-CALC-DAYS-BETWEEN.CBL).
004300           MOVE WS-RUN-DATE TO DTC-DATE-1
004400           MOVE BT-COUPON-PAYMENT-DATE (BT-IDX, WS-CPN-SUB) TO DTC-DATE-2
004500           PERFORM CALC-DAYS-BETWEEN
004600*       365, not a leap-year-aware divisor - actual/365 simple, the
004700*       same year-fraction convention the theoretical-price discount
004800*       factor uses in PL-CALC-THEORETICAL-PRICE.CBL.
004900           COMPUTE WS-YEARS-FRACTION ROUNDED = DTC-DAYS-BETWEEN / 365
005000*       WS-EXP-BASE/WS-EXP-FACTOR are scratch fields in wscalc.cbl -
005100*       (1+RATE)**YEARS needs no WS-E-CONSTANT literal the way
005200*       EXP(RATE*T) does, since its base is already 1+RATE.
005300           COMPUTE WS-EXP-BASE = 1 + WS-RISK-FREE-RATE
005400           COMPUTE WS-EXP-FACTOR = WS-EXP-BASE ** WS-YEARS-FRACTION
005500           COMPUTE WS-DISCOUNTED-COUPON ROUNDED =
005600                   BT-COUPON-AMOUNT (BT-IDX, WS-CPN-SUB) / WS-EXP-FACTOR
005700           COMPUTE WS-PV-COUPONS ROUNDED =
005800                   WS-PV-COUPONS + WS-DISCOUNTED-COUPON.
005900 
006000*    Advances whether or not this subscript's coupon was discounted -
006100*    the UNTIL test back in CALC-PV-COUPONS is what stops the loop.
006200        ADD 1 TO WS-CPN-SUB.
