000100*_________________________________________________________________________
000200  LOAD-BOND-TABLE.
000300*    BOND-WORK-FILE is the SORT ... GIVING output of BOND-FILE,
000400*    ascending BOND-ID (see the main PROCEDURE DIVISION), so this
000500*    builds BOND-TABLE already in SEARCH ALL order.  The coupon
000600*    schedule is merged in on a second pass over COUPON-FILE, which
000700*    need not be sorted - each coupon finds its owning bond by
000800*    LOOK-FOR-BOND-RECORD and is appended to that bond's BT-COUPON.
000900*
001000*    Both passes run once, at the top of the job, before the first
001100*    FUTURE-RECORD is read - the whole bond/coupon universe for the
001200*    run has to be resident in BOND-TABLE before PROCESS-ONE-FUTURE
001300*    can start matching futures against it.
001400 
001500*    WS-BOND-COUNT doubles as the BOND-TABLE subscript and the
001600*    OCCURS ... DEPENDING ON count SEARCH ALL needs to see - see
001700*    wsbond.cbl.  It starts at zero here rather than in WORKING-STORAGE
001800*    VALUE clauses, since this paragraph can in principle run more than
001900*    once in a job stream that reloads the table between steps.
002000        MOVE 0 TO WS-BOND-COUNT.
002100        PERFORM READ-SORTED-BOND-NEXT-RECORD.
002200        PERFORM LOAD-ONE-BOND UNTIL END-OF-BOND-WORK-FILE.
002300 
002400*    Second pass, COUPON-FILE this time - unsorted, since every
002500*    coupon is resolved to its bond by SEARCH ALL rather than by
002600*    any ordering of its own.
002700        PERFORM READ-COUPON-FILE-NEXT-RECORD.
002800        PERFORM MERGE-ONE-COUPON UNTIL END-OF-COUPON-FILE.
002900 
003000  LOAD-BOND-TABLE-EXIT.
003100*    THRU target for the main PROCEDURE DIVISION's single PERFORM
003200*    of this paragraph at job start.
003300        EXIT.
003400*_________________________________________________________________________
003500 
003600  LOAD-ONE-BOND.
003700*    Files one BOND-WORK-RECORD into the next open slot of
003800*    BOND-TABLE.  BT-COUPON-LOADED-COUNT starts at zero here and
003900*    climbs as MERGE-ONE-COUPON finds coupons belonging to this bond
004000*    on the second pass - nothing in BOND-FILE itself says how many
004100*    coupons a bond has left, only COUPON-FILE does.
004200*
004300*    No overflow check against the OCCURS ... DEPENDING ON maximum in
004400*    wsbond.cbl - the bond master this batch runs against is small
004500*    enough that the limit has never been hit in practice, same as
004600*    the old payables VENDOR-TABLE load never checked its bound.
004700 
004800        ADD 1 TO WS-BOND-COUNT.
004900 
005000*    WORK-BOND-* fields, not BOND-*, since this paragraph is driven
005100*    off BOND-WORK-FILE (the post-SORT copy) and not BOND-FILE itself -
005200*    BOND-RECORD in FDBOND.CBL goes stale the moment the SORT above
005300*    takes BOND-FILE over and is never read again after that.
005400        MOVE WORK-BOND-ID                TO BT-BOND-ID (WS-BOND-COUNT).
005500        MOVE WORK-BOND-NOMINAL            TO BT-BOND-NOMINAL
005600                                                        (WS-BOND-COUNT).
005700        MOVE WORK-BOND-COUPON-AMOUNT      TO BT-BOND-COUPON-AMOUNT
005800                                                        (WS-BOND-COUNT).
005900        MOVE WORK-BOND-PERIODICITY        TO BT-BOND-PERIODICITY
006000                                                        (WS-BOND-COUNT).
006100        MOVE WORK-BOND-MATURITY-DATE      TO BT-BOND-MATURITY-DATE
006200                                                        (WS-BOND-COUNT).
006300        MOVE WORK-BOND-UNDERLYING-PRICE   TO BT-BOND-UNDERLYING-PRICE
006400                                                        (WS-BOND-COUNT).
006500        MOVE WORK-BOND-RATE-TYPE          TO BT-BOND-RATE-TYPE
006600                                                        (WS-BOND-COUNT).
006700        MOVE WORK-BOND-INDEX-RATE         TO BT-BOND-INDEX-RATE
006800                                                        (WS-BOND-COUNT).
006900        MOVE WORK-BOND-COUPON-COUNT       TO BT-BOND-COUPON-COUNT
007000                                                        (WS-BOND-COUNT).
007100        MOVE 0                            TO BT-COUPON-LOADED-COUNT
007200                                                        (WS-BOND-COUNT).
007300 
007400*    Advances to the next BOND-WORK-RECORD (or sets
007500*    END-OF-BOND-WORK-FILE) so the PERFORM ... UNTIL back in
007600*    LOAD-BOND-TABLE can test for the loop's end.
007700        PERFORM READ-SORTED-BOND-NEXT-RECORD.
007800*_________________________________________________________________________
007900 
008000  MERGE-ONE-COUPON.
008100*    LOOK-FOR-BOND-RECORD does a SEARCH ALL on BT-BOND-ID, so
008200*    BOND-TABLE has to be fully loaded (LOAD-ONE-BOND above, driven
008300*    to END-OF-BOND-WORK-FILE) before the first call lands here -
008400*    LOAD-BOND-TABLE's own PERFORM order guarantees that.
008500 
008600        MOVE COUPON-BOND-ID TO WS-SEARCH-BOND-ID.
008700        PERFORM LOOK-FOR-BOND-RECORD.
008800 
008900*    LOOK-FOR-BOND-RECORD sets BT-IDX to the matching BOND-TABLE
009000*    subscript and FOUND-BOND-RECORD to "Y" when the SEARCH ALL hits;
009100*    BT-IDX is left unchanged (and unused here) when it does not.
009200*
009300*    A coupon whose bond is not on file is simply dropped - there is
009400*    no BOND-TABLE slot to chain it onto, and no WS- counter tallies
009500*    it, the same way PROCESS-ONE-FUTURE tallies unmatched futures
009600*    but COUPON-FILE orphans are not reported on the control totals.
009700        IF FOUND-BOND-RECORD
009800           ADD 1 TO BT-COUPON-LOADED-COUNT (BT-IDX)
009900           MOVE COUPON-PAYMENT-DATE TO
010000                BT-COUPON-PAYMENT-DATE (BT-IDX,
010100                                         BT-COUPON-LOADED-COUNT (BT-IDX))
010200           MOVE COUPON-AMOUNT TO
010300                BT-COUPON-AMOUNT (BT-IDX,
010400                                   BT-COUPON-LOADED-COUNT (BT-IDX)).
010500 
010600*    Advances COUPON-FILE one record whether or not the coupon just
010700*    read found a home, so an orphaned coupon cannot stall the loop.
010800        PERFORM READ-COUPON-FILE-NEXT-RECORD.
