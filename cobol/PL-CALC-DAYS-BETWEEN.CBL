000100*_________________________________________________________________________
000200 CALC-DAYS-BETWEEN.
000300*    Caller MOVEs the earlier date TO DTC-DATE-1 and the later date
000400*    TO DTC-DATE-2 (both CCYYMMDD) before PERFORMing this; result
000500*    comes back in DTC-DAYS-BETWEEN.  Proleptic Gregorian day count,
000600*    actual/actual - no FUNCTION, no 30/360 shortcut.  Used by both
000700*    the accrued-interest proration and the coupon/maturity discount
000800*    factors, so it has to hold for any CCYYMMDD pair the bond and
000900*    future files can carry, not just this run's RUN-DATE.
001000 
001100*    DTC-CUM-DAYS is only built once, on whichever bond or future
001200*    happens to call CALC-DAYS-BETWEEN first - every call after that
001300*    for the rest of the run finds DTC-TABLE-IS-BUILT already true
001400*    and skips straight past it.
001500        IF NOT DTC-TABLE-IS-BUILT
001600           PERFORM BUILD-CUM-DAYS-TABLE.
001700 
001800*    Same conversion paragraph serves both dates; DTC-SERIAL-1 holds
001900*    the earlier one while DTC-SERIAL-2 is reused for the later date.
002000        MOVE DTC-DATE-1 TO DTC-WORK-DATE.
002100        PERFORM CONVERT-WORK-DATE-TO-SERIAL.
002200        MOVE DTC-SERIAL-2 TO DTC-SERIAL-1.
002300 
002400        MOVE DTC-DATE-2 TO DTC-WORK-DATE.
002500        PERFORM CONVERT-WORK-DATE-TO-SERIAL.
002600 
002700*    Comes back zero when DTC-DATE-1 and DTC-DATE-2 are the same
002800*    day - PL-CALC-ACCRUED-INTEREST.CBL relies on that to detect a
002900*    same-day coupon and skip the proration rather than divide by it.
003000        COMPUTE DTC-DAYS-BETWEEN = DTC-SERIAL-2 - DTC-SERIAL-1.
003100 
003200 CALC-DAYS-BETWEEN-EXIT.
003300*    THRU target every caller PERFORMs to, same as the EXIT
003400*    paragraphs on the PL-CALC-* copybooks - nothing to clean up
003500*    here, it just gives GO TO somewhere safe to land if that is
003600*    ever needed.
003700        EXIT.
003800*_________________________________________________________________________
003900 
004000 CONVERT-WORK-DATE-TO-SERIAL.
004100*    Turns DTC-WORK-DATE into DTC-SERIAL-2 - days since 0000-01-01,
004200*    proleptic Gregorian, counting whole years, whole elapsed months
004300*    of the current year, and DTC-WORK-DD.
004400*
004500*    DTC-DAYS-BEFORE-YEAR is the 365-day count for every prior year
004600*    plus one extra day for every leap year that came before it -
004700*    DTC-Q4 counts them, DTC-Q100 and DTC-Q400 back out the century
004800*    years that the /4 rule overcounts and put the /400 exceptions
004900*    back in, same arithmetic a paper perpetual calendar would use.
005000 
005100*    Counting leap years BEFORE this one, not including it - this
005200*    year's own leap day, if any, is added separately below once
005300*    TEST-LEAP-YEAR says whether DTC-WORK-CCYY itself qualifies.
005400        COMPUTE DTC-YR-LESS-1 = DTC-WORK-CCYY - 1.
005500 
005600*    DTC-R4/DTC-R100/DTC-R400 go unused past the DIVIDE itself -
005700*    only the quotients feed the day count below.  COBOL's DIVIDE
005800*    needs a REMAINDER target even when the remainder is thrown away.
005900        DIVIDE DTC-YR-LESS-1 BY 4   GIVING DTC-Q4   REMAINDER DTC-R4.
006000        DIVIDE DTC-YR-LESS-1 BY 100 GIVING DTC-Q100 REMAINDER DTC-R100.
006100        DIVIDE DTC-YR-LESS-1 BY 400 GIVING DTC-Q400 REMAINDER DTC-R400.
006200 
006300        COMPUTE DTC-DAYS-BEFORE-YEAR =
006400                (DTC-YR-LESS-1 * 365) + DTC-Q4 - DTC-Q100 + DTC-Q400.
006500 
006600        PERFORM TEST-LEAP-YEAR.
006700 
006800*    DTC-CUM-DAYS-ENTRY already carries every whole month before the
006900*    current one on a non-leap footing; the one extra day a leap
007000*    year owes February gets added in here instead of a second table.
007100        MOVE 0 TO DTC-LEAP-DAY-ADD.
007200        IF DTC-IS-LEAP-YEAR AND DTC-WORK-MM > 2
007300           MOVE 1 TO DTC-LEAP-DAY-ADD.
007400 
007500        MOVE DTC-WORK-MM TO DTC-SUBSCRIPT.
007600 
007700*    DTC-DAYS-BEFORE-YEAR + the whole months already elapsed this
007800*    year + this year's own leap day, if it is owed yet + the day
007900*    of month itself - DTC-WORK-DD runs 1-31, not 0-30, so no +1.
008000        COMPUTE DTC-SERIAL-2 =
008100                DTC-DAYS-BEFORE-YEAR
008200              + DTC-CUM-DAYS-ENTRY (DTC-SUBSCRIPT)
008300              + DTC-LEAP-DAY-ADD
008400              + DTC-WORK-DD.
008500*_________________________________________________________________________
008600 
008700 TEST-LEAP-YEAR.
008800*    Broken out of CONVERT-WORK-DATE-TO-SERIAL as its own paragraph
008900*    because BUILD-CUM-DAYS-TABLE never needs it and CALC-DAYS-BETWEEN
009000*    calls CONVERT-WORK-DATE-TO-SERIAL twice a run, not once.
009100*    Ordinary Gregorian leap-year rule applied to DTC-WORK-CCYY -
009200*    divisible by 4 is a leap year, unless it is also divisible by
009300*    100, unless it is also divisible by 400.  1900 was not a leap
009400*    year by this rule; 2000 was - nested IFs below walk the rule
009500*    exactly in that order rather than one COMPUTE with MOD.
009600 
009700        MOVE "N" TO W-DTC-LEAP-YEAR.
009800 
009900        DIVIDE DTC-WORK-CCYY BY 4   GIVING DTC-Q4   REMAINDER DTC-R4.
010000        IF DTC-R4 = 0
010100           MOVE "Y" TO W-DTC-LEAP-YEAR
010200           DIVIDE DTC-WORK-CCYY BY 100 GIVING DTC-Q100 REMAINDER DTC-R100
010300           IF DTC-R100 = 0
010400              MOVE "N" TO W-DTC-LEAP-YEAR
010500              DIVIDE DTC-WORK-CCYY BY 400 GIVING DTC-Q400
010600-                                         REMAINDER DTC-R400
010700              IF DTC-R400 = 0
010800                 MOVE "Y" TO W-DTC-LEAP-YEAR.
010900*_________________________________________________________________________
011000 
011100 BUILD-CUM-DAYS-TABLE.
011200*    Cumulative non-leap days before each month - JAN=0, FEB=31,
011300*    MAR=59, APR=90, MAY=120, JUN=151, JUL=181, AUG=212, SEP=243,
011400*    OCT=273, NOV=304, DEC=334.  Built once per run and left
011500*    standing in DTC-CUM-DAYS for the rest of the batch; the leap
011600*    day itself is folded in by DTC-LEAP-DAY-ADD above rather than
011700*    by a second table keyed off whether the year is a leap year.
011800 
011900        MOVE 0   TO DTC-CUM-DAYS-ENTRY (1).
012000        MOVE 31  TO DTC-CUM-DAYS-ENTRY (2).
012100        MOVE 59  TO DTC-CUM-DAYS-ENTRY (3).
012200        MOVE 90  TO DTC-CUM-DAYS-ENTRY (4).
012300        MOVE 120 TO DTC-CUM-DAYS-ENTRY (5).
012400        MOVE 151 TO DTC-CUM-DAYS-ENTRY (6).
012500        MOVE 181 TO DTC-CUM-DAYS-ENTRY (7).
012600        MOVE 212 TO DTC-CUM-DAYS-ENTRY (8).
012700        MOVE 243 TO DTC-CUM-DAYS-ENTRY (9).
012800        MOVE 273 TO DTC-CUM-DAYS-ENTRY (10).
012900        MOVE 304 TO DTC-CUM-DAYS-ENTRY (11).
013000        MOVE 334 TO DTC-CUM-DAYS-ENTRY (12).
013100 
013200*    W-DTC-TABLE-BUILT is WORKING-STORAGE, so it stays "Y" for the
013300*    rest of the run once set - the table does not need rebuilding
013400*    between futures or between bonds.
013500        MOVE "Y" TO W-DTC-TABLE-BUILT.
