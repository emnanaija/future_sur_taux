000100*-------------------------------------------------------------------
000200*    SLPARM.CBL
000300*    FILE-CONTROL entry for BATCH-PARM-FILE - the one-record run
000400*    parameter file carrying RUN-DATE, maintained the same way
000500*    CONTROL-FILE carries CONTROL-LAST-VOUCHER (see SLCONTRL.CBL
000600*    in the old payables system - PARM-KEY is always 1).
000700*-------------------------------------------------------------------
000800*    02-11-18  J.K.          NEW FOR FUTURES PRICING BATCH
000900        SELECT BATCH-PARM-FILE
001000               ASSIGN TO "BATCH-PARM-FILE"
001100               ORGANIZATION IS INDEXED
001200               ACCESS MODE IS RANDOM
001300               RECORD KEY IS PARM-KEY.
