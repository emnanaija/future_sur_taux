000100*-------------------------------------------------------------------
000200*    FDPARM.CBL
000300*    FD + record for BATCH-PARM-FILE, the one-record run
000400*    parameter file.  Operations maintains PARM-RUN-DATE before
000500*    the overnight run; the batch itself only reads it.
000600*-------------------------------------------------------------------
000700*    02-11-18  J.K.          NEW FOR FUTURES PRICING BATCH
000800 FD  BATCH-PARM-FILE
000900            LABEL RECORDS ARE STANDARD.
001000 
001100 01  BATCH-PARM-RECORD.
001200            05  PARM-KEY                  PIC 9(01).
001300            05  PARM-RUN-DATE              PIC 9(08).
001400            05  FILLER                    PIC X(20).
