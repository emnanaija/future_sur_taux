000100*_________________________________________________________________________
000200  CALC-THEORETICAL-PRICE.
000300*    Continuous discounting of the clean price plus accrued interest,
000400*    less the present value of coupons, out to FUTURE-MATURITY-DATE -
000500*    using a literal e so the ** operator can compute EXP(RATE*T)
000600*    without an intrinsic FUNCTION.  Only reached when both the
000700*    future and its bond are on hand (see PRICE-ONE-FUTURE in the
000800*    main program).
000900 
001000*    BT-BOND-UNDERLYING-PRICE is the clean (ex-coupon) quoted price
001100*    off BOND-TABLE - WS-ACCRUED-INTEREST and WS-PV-COUPONS are
001200*    already sitting in scratch from the two PERFORMs just ahead of
001300*    this one in PRICE-ONE-FUTURE.
001400        MOVE BT-BOND-UNDERLYING-PRICE (BT-IDX) TO WS-CLEAN-PRICE.
001500 
001600*    Days from RUN-DATE to the future's own maturity, same
001700*    CALC-DAYS-BETWEEN every other day count in this batch uses -
001800*    but only when FUTURE-MATURITY-DATE was actually punched.  A
001900*    zero maturity date has no day count to take: feeding zero
002000*    CCYYMMDD into CONVERT-WORK-DATE-TO-SERIAL would leave
002100*    DTC-YR-LESS-1 negative in an unsigned field, so it is kept
002200*    out of CALC-DAYS-BETWEEN altogether rather than patched
002300*    there, and WS-DAYS-TO-MATURITY (hence T) is simply zero.
002400        IF FUTURE-MATURITY-DATE = 0
002500           MOVE 0 TO WS-DAYS-TO-MATURITY
002600        ELSE
002700           MOVE WS-RUN-DATE            TO DTC-DATE-1
002800           MOVE FUTURE-MATURITY-DATE   TO DTC-DATE-2
002900           PERFORM CALC-DAYS-BETWEEN
003000           MOVE DTC-DAYS-BETWEEN TO WS-DAYS-TO-MATURITY.
003100 
003200*    Actual/365 again, not actual/actual - same year-fraction
003300*    convention CALC-PV-COUPONS uses for its own discount factor.
003400        COMPUTE WS-YEARS-FRACTION ROUNDED = WS-DAYS-TO-MATURITY / 365.
003500 
003600*    WS-E-CONSTANT (wsconst.cbl) is the literal base for e - this
003700*    compiler carries no EXP or intrinsic FUNCTION, so e**(RATE*T)
003800*    is the only way to get a continuous discount factor.
003900        COMPUTE WS-EXP-FACTOR =
004000                WS-E-CONSTANT ** (WS-RISK-FREE-RATE * WS-YEARS-FRACTION).
004100 
004200*    Clean price plus what has accrued since the last coupon, minus
004300*    the coupons still to come before maturity, discounted back by
004400*    the factor just computed - the dirty forward price, stripped
004500*    back down to what it is worth today.
004600        COMPUTE WS-THEORETICAL-PRICE ROUNDED =
004700                (WS-CLEAN-PRICE + WS-ACCRUED-INTEREST - WS-PV-COUPONS)
004800                   * WS-EXP-FACTOR.
004900*_________________________________________________________________________
005000 
005100  CALC-CONTRACT-VALUE.
005200*    Scales the theoretical price up by the contract multiplier.
005300*    Entered from PRICE-ONE-FUTURE right after CALC-THEORETICAL-PRICE,
005400*    so WS-THEORETICAL-PRICE is always on hand here.
005500 
005600        COMPUTE WS-CONTRACT-VALUE ROUNDED =
005700                WS-THEORETICAL-PRICE * FUTURE-CONTRACT-MULTIPLIER.
005800*_________________________________________________________________________
005900 
006000  CALC-INITIAL-MARGIN.
006100*    Applies the future's own margin percentage to the contract
006200*    value.  Left at zero if FUTURE-PERCENTAGE-MARGIN was not punched
006300*    on the input record.
006400 
006500        MOVE 0 TO WS-INITIAL-MARGIN.
006600 
006700*    FUTURE-PERCENTAGE-MARGIN of zero is a legitimate input, not an
006800*    error - some contracts on FUTURE-FILE simply carry no margin
006900*    requirement of their own, so WS-INITIAL-MARGIN is left at the
007000*    zero set above rather than computed against a zero rate.
007100        IF FUTURE-PERCENTAGE-MARGIN NOT = 0
007200           COMPUTE WS-INITIAL-MARGIN ROUNDED =
007300                WS-CONTRACT-VALUE * FUTURE-PERCENTAGE-MARGIN / 100.
